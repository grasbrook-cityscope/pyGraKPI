000010*-----------------------------------------------------------*
000020* GRDFMT   - RUN-LOG DISPLAY LINE.  EDITED MIRROR OF         *
000030*            KPI-RESULT-REC (GRDRES), ASSEMBLED BY GRDCALC   *
000040*            PARAGRAPH 4100-DISPLAY-RUN-LOG AND SHOWN ON     *
000050*            THE CONSOLE -- NOT WRITTEN TO ANY FILE.         *
000060*-----------------------------------------------------------*
000070 01  FORMAT-KPI-RESULT.
000080     05  FMT-GRID-HASH               PIC X(40).
000090     05  FILLER                      PIC X(02) VALUE SPACES.
000100     05  FMT-LIVING                  PIC ZZZ,ZZZ,ZZ9.99.
000110     05  FILLER                      PIC X(01) VALUE '/'.
000120     05  FMT-LIVING-EXP              PIC ZZZ,ZZZ,ZZ9.
000130     05  FILLER                      PIC X(02) VALUE SPACES.
000140     05  FMT-COMMERCE                PIC ZZZ,ZZZ,ZZ9.99.
000150     05  FILLER                      PIC X(01) VALUE '/'.
000160     05  FMT-COMMERCE-EXP            PIC ZZZ,ZZZ,ZZ9.
000170     05  FILLER                      PIC X(02) VALUE SPACES.
000180     05  FMT-SPECIAL                 PIC ZZZ,ZZZ,ZZ9.99.
000190     05  FILLER                      PIC X(01) VALUE '/'.
000200     05  FMT-SPECIAL-EXP             PIC ZZZ,ZZZ,ZZ9.
000210     05  FILLER                      PIC X(02) VALUE SPACES.
000220     05  FMT-GREEN                   PIC ZZZ,ZZZ,ZZ9.99.
000230     05  FILLER                      PIC X(01) VALUE '/'.
000240     05  FMT-GREEN-EXP               PIC ZZZ,ZZZ,ZZ9.
000250     05  FILLER                      PIC X(02) VALUE SPACES.
000260     05  FMT-SPORTS                  PIC ZZZ,ZZZ,ZZ9.99.
000270     05  FILLER                      PIC X(01) VALUE '/'.
000280     05  FMT-SPORTS-EXP              PIC ZZZ,ZZZ,ZZ9.
000290     05  FILLER                      PIC X(02) VALUE SPACES.
000300     05  FMT-PLAY                    PIC ZZZ,ZZZ,ZZ9.99.
000310     05  FILLER                      PIC X(01) VALUE '/'.
000320     05  FMT-PLAY-EXP                PIC ZZZ,ZZZ,ZZ9.
000330     05  FILLER                      PIC X(05) VALUE SPACES.
