000010*-----------------------------------------------------------*
000020* GRDCAT   - CELL-TYPE CATALOG RECORD (FLAT, ONE PER CODE)   *
000030*            USED AS THE DATA RECORD OF TYPE-CATALOG-FILE.   *
000040*            KEYED BY TC-CODE, 0 THRU N-1, NOT PHYSICALLY    *
000050*            KEYED -- THE CATALOG IS LOADED INTO GRDCATT     *
000060*            AND SEARCHED BY TABLE INDEX AT RUN TIME.        *
000070*-----------------------------------------------------------*
000080 01  TC-CATALOG-REC.
000090     05  TC-CODE                     PIC 9(04).
000100     05  TC-KIND                     PIC X(01).
000110         88  TC-KIND-BUILDING             VALUE 'B'.
000120         88  TC-KIND-OPEN-SPACE           VALUE 'O'.
000130         88  TC-KIND-NONE                 VALUE 'N'.
000140     05  TC-VARIANT-DATA.
000150         10  TC-USE-GROUND           PIC X(12).
000160         10  TC-USE-UPPER            PIC X(12).
000170         10  TC-NUM-LEVELS           PIC 9(03).
000180     05  TC-OPEN-SPACE-VIEW REDEFINES TC-VARIANT-DATA.
000190         10  TC-OS-TYPE              PIC X(12).
000200         10  FILLER                  PIC X(15).
000210     05  FILLER                      PIC X(12).
