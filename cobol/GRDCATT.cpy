000010*-----------------------------------------------------------*
000020* GRDCATT  - CELL-TYPE CATALOG, IN-MEMORY TABLE FORM.        *
000030*            LOADED ONCE PER RUN BY GRDCALC PARAGRAPH        *
000040*            2000-LOAD-TYPE-CATALOG, THEN SEARCHED BY        *
000050*            TC-TABLE-INDEX FOR EVERY GRID CELL READ.        *
000060*-----------------------------------------------------------*
000070 01  TC-TABLE-SIZE                   PIC S9(04) USAGE COMP.
000080 01  TC-TABLE-INDEX                  PIC S9(04) USAGE COMP.
000090*
000100 01  TC-TABLE.
000110     05  TC-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
000120             DEPENDING ON TC-TABLE-SIZE
000130             INDEXED BY TC-TAB-IDX.
000140         10  TC-CODE                 PIC 9(04).
000150         10  TC-CODE-X REDEFINES TC-CODE
000160                                     PIC X(04).
000170         10  TC-KIND                 PIC X(01).
000180             88  TC-KIND-BUILDING         VALUE 'B'.
000190             88  TC-KIND-OPEN-SPACE       VALUE 'O'.
000200             88  TC-KIND-NONE             VALUE 'N'.
000210         10  TC-VARIANT-DATA.
000220             15  TC-USE-GROUND       PIC X(12).
000230             15  TC-USE-UPPER        PIC X(12).
000240             15  TC-NUM-LEVELS       PIC 9(03).
000250         10  TC-OPEN-SPACE-VIEW REDEFINES TC-VARIANT-DATA.
000260             15  TC-OS-TYPE          PIC X(12).
000270             15  FILLER              PIC X(15).
