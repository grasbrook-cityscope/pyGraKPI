000010*****************************************************************
000020* PROGRAM NAME:    GRDCALC
000030* ORIGINAL AUTHOR: R. HELLWIG
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/14/89 R. HELLWIG     CREATED.  KPI AGGREGATION ENGINE FOR
000090*                         THE GRASBROOK GRID -- CALLED BY
000100*                         GRDKPI, WHICH OWNS THE CHANGE-
000110*                         DETECTION GUARD.  SEE REQ CP-0117.
000120* 08/02/89 R. HELLWIG     ADDED TC-TABLE SEARCH FOR CATALOG
000130*                         LOOKUP, REPLACING THE SEQUENTIAL SCAN
000140*                         USED IN THE FIRST DRAFT -- TOO SLOW
000150*                         ONCE THE CATALOG PASSED 200 CODES.
000160* 11/29/90 R. HELLWIG     ADDED THE UPPER-FLOOR ASYMMETRY (CR-
000170*                         0142): COMMERCE AND SPECIAL CREDIT ON
000180*                         UPPER FLOORS FOLLOWS THE GROUND USE,
000190*                         NOT THE UPPER USE.  CONFIRMED WITH
000200*                         PLANNING DEPT, DO NOT "FIX" THIS.
000210* 04/17/91 T. OKONKWO     OPEN-SPACE CELLS NOW CREDIT ALL THREE
000220*                         OF GREEN/SPORTS/PLAYGROUNDS WHEN THE
000230*                         OS-TYPE STRING APPEARS IN MORE THAN
000240*                         ONE BUCKET.  REQ CP-0155.
000250* 02/06/93 T. OKONKWO     WIDENED TC-USE-GROUND/TC-USE-UPPER/
000260*                         UC-USE-NAME FROM 8 TO 12 CHARACTERS --
000270*                         "MIXED-USE-RETAIL" WAS BEING TRUNCATED.
000280* 09/12/94 M. VANCE       CORRECTED TC-NUM-LEVELS EDGE CASE: A
000290*                         SINGLE-LEVEL BUILDING (L=1) NOW GETS
000300*                         GROUND CREDIT ONLY, NO UPPER CREDIT.
000310* 01/18/95 M. VANCE       ADDED FILE-STATUS DISPLAY ON OPEN
000320*                         FAILURE FOR ALL FIVE FILES -- OPS WAS
000330*                         GUESSING WHICH DD CARD WAS BAD.
000340* 06/30/98 M. VANCE       YEAR 2000 REVIEW: NO 2-DIGIT YEAR
000350*                         FIELDS IN THIS PROGRAM.  GRID HASH IS
000360*                         AN OPAQUE 40-BYTE STRING, NOT A DATE.
000370*                         SIGNED OFF PER Y2K PROJECT CP-Y2K-081.
000380* 03/02/99 D. FENWICK     TYPE CODE WAS BUMPED FROM 3 TO 4
000390*                         DIGITS (CATALOG PASSED 999 CODES) --
000400*                         TC-CODE AND GC-TYPE-CODE WIDENED.
000410* 07/19/03 D. FENWICK     GRID HASH WIDENED FROM 8 TO 40 BYTES
000420*                         PER REQ CP-0287 WHEN THE GRID SNAPSHOT
000430*                         FEED WAS CHANGED FROM A SEQUENCE NUMBER
000440*                         TO A SHA-1 DIGEST FOR COLLISION SAFETY.
000450*                         KR-GRID-HASH AND LK-GRID-HASH BOTH
000460*                         WIDENED.
000470* 10/04/05 D. FENWICK     ADDED WS-CELLS-READ-COUNT DIAGNOSTIC
000480*                         DISPLAY -- OPS WANTED A SANITY CHECK
000490*                         AGAINST GH-NCOLS * GH-NROWS.
000500* 05/23/11 P. ODUYA       CLASS-CONDITION WARNING ADDED FOR
000510*                         NON-ALPHABETIC USE STRINGS IN THE
000520*                         CATALOG -- CAUGHT A BAD EXTRACT FROM
000530*                         PLANNING'S GIS SYSTEM.  REQ CP-0311.
000540* 09/14/12 P. ODUYA       STANDARDS AUDIT (CP-0328): PULLED THE
000550*                         CELLS-READ COUNTER OUT TO A 77-LEVEL
000560*                         ITEM PER THE DIVISION'S REVISED CODING
000570*                         STANDARD FOR STANDALONE COUNTERS.
000580* 01/22/13 P. ODUYA       SAME AUDIT (CP-0341) DROPPED THE
000590*                         CLASS-CONDITION MACHINERY FROM REQ
000600*                         CP-0311 -- REPLACED WITH THE STANDARD
000610*                         NOT ALPHABETIC TEST, SAME CHECK, NO
000620*                         SPECIAL-NAMES ENTRY NEEDED.  ALSO
000630*                         DROPPED THE UPSI-0 DIAGNOSTIC SWITCH ON
000640*                         THE 10/04/05 CELLS-READ DISPLAY -- IT
000650*                         WAS NEVER SET BY ANY JCL IN THIS SHOP,
000660*                         SO THE DIAGNOSTIC NEVER FIRED.  DISPLAY
000670*                         IS NOW UNCONDITIONAL.
000680*****************************************************************
000690 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  GRDCALC.
000710 AUTHOR.  R. HELLWIG.
000720 INSTALLATION.  CITY PLANNING - INFO SYSTEMS DIV.
000730 DATE-WRITTEN.  03/14/89.
000740 DATE-COMPILED.
000750 SECURITY.  NON-CONFIDENTIAL.
000760*****************************************************************
000770*****************************************************************
000780 ENVIRONMENT DIVISION.
000790*-----------------------------------------------------------*
000800 CONFIGURATION SECTION.
000810*-----------------------------------------------------------*
000820 SOURCE-COMPUTER. IBM-3081.
000830 OBJECT-COMPUTER. IBM-3081.
000840*-----------------------------------------------------------*
000850 INPUT-OUTPUT SECTION.
000860*-----------------------------------------------------------*
000870 FILE-CONTROL.
000880     SELECT GRID-HEADER-FILE ASSIGN TO GRDHDR
000890       ORGANIZATION IS LINE SEQUENTIAL
000900       FILE STATUS  IS GH-FILE-STATUS.
000910*
000920     SELECT GRID-CELLS-FILE ASSIGN TO GRDCEL
000930       ORGANIZATION IS LINE SEQUENTIAL
000940       FILE STATUS  IS GC-FILE-STATUS.
000950*
000960     SELECT TYPE-CATALOG-FILE ASSIGN TO GRDCAT
000970       ORGANIZATION IS LINE SEQUENTIAL
000980       FILE STATUS  IS TC-FILE-STATUS.
000990*
001000     SELECT USE-CLASS-FILE ASSIGN TO GRDUSE
001010       ORGANIZATION IS LINE SEQUENTIAL
001020       FILE STATUS  IS UC-FILE-STATUS.
001030*
001040     SELECT KPI-RESULT-FILE ASSIGN TO GRDRES
001050       ORGANIZATION IS LINE SEQUENTIAL
001060       FILE STATUS  IS KR-FILE-STATUS.
001070*****************************************************************
001080 DATA DIVISION.
001090*-----------------------------------------------------------*
001100 FILE SECTION.
001110*-----------------------------------------------------------*
001120 FD  GRID-HEADER-FILE
001130      LABEL RECORDS ARE STANDARD
001140      DATA RECORD IS GRID-HEADER-REC.
001150*    RECORD IS THE 11-BYTE HEADER FLUSH -- CELL SIZE PLUS THE
001160*    TWO GRID DIMENSIONS -- NO PAD BYTE LEFT TO SPARE.
001170 01  GRID-HEADER-REC.
001180     05  GH-CELL-SIZE                PIC 9(03).
001190     05  GH-GRID-DIMENSIONS.
001200         10  GH-NCOLS                PIC 9(04).
001210         10  GH-NROWS                PIC 9(04).
001220     05  GH-GRID-DIMENSIONS-N REDEFINES GH-GRID-DIMENSIONS
001230                                     PIC 9(08).
001240*-----------------------------------------------------------*
001250 FD  GRID-CELLS-FILE
001260      LABEL RECORDS ARE STANDARD
001270      DATA RECORD IS GRID-CELL-REC.
001280*    RECORD IS THE 5-BYTE SIGNED TYPE CODE FLUSH -- 4 DIGITS
001290*    PLUS THE TRAILING SIGN BYTE -- NO PAD BYTE TO SPARE.
001300 01  GRID-CELL-REC.
001310     05  GC-TYPE-CODE                PIC S9(04)                   030299  
001320             SIGN IS TRAILING SEPARATE CHARACTER.
001330*-----------------------------------------------------------*
001340 FD  TYPE-CATALOG-FILE
001350      LABEL RECORDS ARE STANDARD
001360      DATA RECORD IS TC-CATALOG-REC.
001370     COPY GRDCAT.
001380*-----------------------------------------------------------*
001390 FD  USE-CLASS-FILE
001400      LABEL RECORDS ARE STANDARD
001410      DATA RECORD IS UC-CLASS-REC.
001420     COPY GRDUSE.
001430*-----------------------------------------------------------*
001440 FD  KPI-RESULT-FILE
001450      LABEL RECORDS ARE STANDARD
001460      DATA RECORD IS KPI-RESULT-REC.
001470     COPY GRDRES.
001480*****************************************************************
001490 WORKING-STORAGE SECTION.
001500*-----------------------------------------------------------*
001510 01  WS-SWITCHES-AND-STATUSES.
001520     05  GH-FILE-STATUS              PIC X(02).
001530         88  GH-FILE-OK                    VALUE '00'.
001540     05  GC-FILE-STATUS              PIC X(02).
001550         88  GC-FILE-OK                    VALUE '00'.
001560     05  TC-FILE-STATUS              PIC X(02).
001570         88  TC-FILE-OK                    VALUE '00'.
001580     05  UC-FILE-STATUS              PIC X(02).
001590         88  UC-FILE-OK                    VALUE '00'.
001600     05  KR-FILE-STATUS              PIC X(02).
001610         88  KR-FILE-OK                    VALUE '00'.
001620     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
001630         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
001640     05  CELLS-EOF-SWITCH            PIC X(01) VALUE 'N'.
001650         88  CELLS-EOF                     VALUE 'Y'.
001660     05  CATALOG-EOF-SWITCH          PIC X(01) VALUE 'N'.
001670         88  CATALOG-EOF                   VALUE 'Y'.
001680     05  USE-CLASS-EOF-SWITCH        PIC X(01) VALUE 'N'.
001690         88  USE-CLASS-EOF                 VALUE 'Y'.
001700     05  WS-LOOKUP-FOUND-SW          PIC X(01) VALUE 'N'.
001710         88  WS-LOOKUP-FOUND               VALUE 'Y'.
001720     05  FILLER                      PIC X(01).
001730*-----------------------------------------------------------*
001740 01  ERROR-DISPLAY-LINE.
001750     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
001760     05  DL-ERROR-REASON             PIC X(13) VALUE SPACE.
001770     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
001780     05  DL-FILE-STATUS              PIC X(02).
001790     05  FILLER  PIC X(05) VALUE ' *** '.
001800*-----------------------------------------------------------*
001810 01  WS-CELL-AREA-FIELDS.
001820     05  WS-CELL-SIZE-N              PIC 9(03).
001830     05  WS-CELL-AREA                PIC 9(07)V9(02).
001840     05  WS-UPPER-FLOOR-AREA         PIC 9(09)V9(02).
001850     05  WS-UPPER-FLOOR-LEVELS       PIC S9(03) USAGE COMP.
001860     05  FILLER                      PIC X(01).
001870*-----------------------------------------------------------*
001880 01  WS-KPI-ACCUMULATORS.
001890     05  WS-LIVING-AREA              PIC 9(09)V9(02) VALUE 0.
001900     05  WS-COMMERCE-AREA            PIC 9(09)V9(02) VALUE 0.
001910     05  WS-SPECIAL-AREA             PIC 9(09)V9(02) VALUE 0.
001920     05  WS-GREEN-AREA               PIC 9(09)V9(02) VALUE 0.
001930     05  WS-SPORTS-AREA              PIC 9(09)V9(02) VALUE 0.
001940     05  WS-PLAY-AREA                PIC 9(09)V9(02) VALUE 0.
001950     05  FILLER                      PIC X(01).
001960*-----------------------------------------------------------*
001970 01  WS-KPI-TARGETS.
001980     05  WS-LIVING-TARGET            PIC 9(09) VALUE 400000.
001990     05  WS-COMMERCE-TARGET          PIC 9(09) VALUE 550000.
002000     05  WS-SPECIAL-TARGET           PIC 9(09) VALUE 030000.
002010     05  WS-GREEN-TARGET             PIC 9(09) VALUE 080000.
002020     05  WS-SPORTS-TARGET            PIC 9(09) VALUE 010000.
002030     05  WS-PLAY-TARGET              PIC 9(09) VALUE 010000.
002040     05  FILLER                      PIC X(01).
002050*-----------------------------------------------------------*
002060 01  WS-BUCKET-LOOKUP-FIELDS.
002070     05  WS-LOOKUP-BUCKET            PIC X(12).
002080     05  WS-LOOKUP-USE-STR           PIC X(12).
002090     05  FILLER                      PIC X(01).
002100*-----------------------------------------------------------*
002110 77  WS-CELLS-READ-COUNT       PIC S9(09) USAGE COMP              CP-0328 
002120                                      VALUE 0.
002130*-----------------------------------------------------------*
002140 01  WS-MISC-COUNTERS.
002150     05  WS-CELLS-SKIPPED-COUNT      PIC S9(09) USAGE COMP
002160                                      VALUE 0.
002170     05  FILLER                      PIC X(01).
002180*-----------------------------------------------------------*
002190     COPY GRDCATT.
002200     COPY GRDUSET.
002210     COPY GRDFMT.
002220*-----------------------------------------------------------*
002230 LINKAGE SECTION.
002240 01  LK-GRID-HASH                    PIC X(40).
002250 01  LK-RETURN-CODE                  PIC X(01).
002260     88  LK-RETURN-OK                     VALUE 'Y'.
002270     88  LK-RETURN-FAILED                 VALUE 'N'.
002280*****************************************************************
002290 PROCEDURE DIVISION USING LK-GRID-HASH, LK-RETURN-CODE.
002300*-----------------------------------------------------------*
002310 0000-MAIN-ROUTINE.
002320*-----------------------------------------------------------*
002330     MOVE 'Y'                        TO LK-RETURN-CODE.
002340     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002350     IF WS-FILE-OPEN-ERROR
002360         MOVE 'N'                    TO LK-RETURN-CODE
002370         GO TO 0000-EXIT.
002380     PERFORM 2000-LOAD-TYPE-CATALOG THRU 2000-EXIT.
002390     PERFORM 2100-LOAD-USE-CLASS THRU 2100-EXIT.
002400     PERFORM 3000-ACCUMULATE-CELLS THRU 3000-EXIT.
002410     PERFORM 4000-WRITE-KPI-RESULT THRU 4000-EXIT.
002420     PERFORM 5000-CLOSE-FILES.
002430 0000-EXIT.
002440     GOBACK.
002450*-----------------------------------------------------------*
002460 1000-OPEN-FILES.
002470*-----------------------------------------------------------*
002480     OPEN INPUT  GRID-HEADER-FILE.
002490     IF NOT GH-FILE-OK
002500         MOVE 'GRDHDR'               TO DL-ERROR-REASON
002510         MOVE GH-FILE-STATUS         TO DL-FILE-STATUS
002520         DISPLAY ERROR-DISPLAY-LINE
002530         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
002540     OPEN INPUT  GRID-CELLS-FILE.
002550     IF NOT GC-FILE-OK
002560         MOVE 'GRDCEL'               TO DL-ERROR-REASON
002570         MOVE GC-FILE-STATUS         TO DL-FILE-STATUS
002580         DISPLAY ERROR-DISPLAY-LINE
002590         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
002600     OPEN INPUT  TYPE-CATALOG-FILE.
002610     IF NOT TC-FILE-OK
002620         MOVE 'GRDCAT'               TO DL-ERROR-REASON
002630         MOVE TC-FILE-STATUS         TO DL-FILE-STATUS
002640         DISPLAY ERROR-DISPLAY-LINE
002650         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
002660     OPEN INPUT  USE-CLASS-FILE.
002670     IF NOT UC-FILE-OK
002680         MOVE 'GRDUSE'               TO DL-ERROR-REASON
002690         MOVE UC-FILE-STATUS         TO DL-FILE-STATUS
002700         DISPLAY ERROR-DISPLAY-LINE
002710         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
002720     OPEN OUTPUT KPI-RESULT-FILE.
002730     IF NOT KR-FILE-OK
002740         MOVE 'GRDRES'               TO DL-ERROR-REASON
002750         MOVE KR-FILE-STATUS         TO DL-FILE-STATUS
002760         DISPLAY ERROR-DISPLAY-LINE
002770         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
002780     IF WS-FILE-OPEN-ERROR
002790         GO TO 1000-EXIT.
002800     READ GRID-HEADER-FILE
002810         AT END
002820             MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
002830         NOT AT END
002840             MOVE GH-CELL-SIZE       TO WS-CELL-SIZE-N
002850             COMPUTE WS-CELL-AREA =
002860                 WS-CELL-SIZE-N * WS-CELL-SIZE-N
002870     END-READ.
002880 1000-EXIT.
002890     EXIT.
002900*-----------------------------------------------------------*
002910 2000-LOAD-TYPE-CATALOG.
002920*-----------------------------------------------------------*
002930     MOVE 0                          TO TC-TABLE-SIZE.
002940     PERFORM 2010-READ-CATALOG-RECORD
002950         UNTIL CATALOG-EOF.
002960 2000-EXIT.
002970     EXIT.
002980*-----------------------------------------------------------*
002990 2010-READ-CATALOG-RECORD.
003000*-----------------------------------------------------------*
003010     READ TYPE-CATALOG-FILE
003020         AT END
003030             SET CATALOG-EOF         TO TRUE
003040         NOT AT END
003050             ADD 1                   TO TC-TABLE-SIZE
003060             MOVE TC-CATALOG-REC TO
003070                 TC-TABLE-ENTRY (TC-TABLE-SIZE)
003080             IF TC-USE-GROUND (TC-TABLE-SIZE) > SPACES
003090                AND TC-USE-GROUND (TC-TABLE-SIZE)
003100                        NOT ALPHABETIC
003110                 DISPLAY ' *** WARNING - NON-ALPHA USE STRING '   CP-0311 
003120                     'IN CATALOG, CODE '
003130                     TC-CODE-X (TC-TABLE-SIZE)
003140             END-IF
003150     END-READ.
003160*-----------------------------------------------------------*
003170 2100-LOAD-USE-CLASS.
003180*-----------------------------------------------------------*
003190     MOVE 0                          TO UC-TABLE-SIZE.
003200     PERFORM 2110-READ-USE-CLASS-RECORD
003210         UNTIL USE-CLASS-EOF.
003220 2100-EXIT.
003230     EXIT.
003240*-----------------------------------------------------------*
003250 2110-READ-USE-CLASS-RECORD.
003260*-----------------------------------------------------------*
003270     READ USE-CLASS-FILE
003280         AT END
003290             SET USE-CLASS-EOF       TO TRUE
003300         NOT AT END
003310             ADD 1                   TO UC-TABLE-SIZE
003320             MOVE UC-CLASS-REC TO
003330                 UC-TABLE-ENTRY (UC-TABLE-SIZE)
003340     END-READ.
003350*-----------------------------------------------------------*
003360 3000-ACCUMULATE-CELLS.
003370*-----------------------------------------------------------*
003380     PERFORM 3100-READ-NEXT-CELL
003390         UNTIL CELLS-EOF.
003400 3000-EXIT.
003410     EXIT.
003420*-----------------------------------------------------------*
003430 3100-READ-NEXT-CELL.
003440*-----------------------------------------------------------*
003450     READ GRID-CELLS-FILE
003460         AT END
003470             SET CELLS-EOF           TO TRUE
003480         NOT AT END
003490             ADD 1                   TO WS-CELLS-READ-COUNT
003500             PERFORM 3200-CLASSIFY-CELL THRU 3200-EXIT
003510     END-READ.
003520*-----------------------------------------------------------*
003530 3200-CLASSIFY-CELL.
003540*-----------------------------------------------------------*
003550     IF GC-TYPE-CODE IS NEGATIVE
003560         ADD 1                       TO WS-CELLS-SKIPPED-COUNT
003570         GO TO 3200-EXIT.
003580     SET TC-TAB-IDX TO 1.
003590     SEARCH TC-TABLE-ENTRY
003600         AT END
003610             ADD 1                   TO WS-CELLS-SKIPPED-COUNT
003620             GO TO 3200-EXIT
003630         WHEN TC-CODE (TC-TAB-IDX) = GC-TYPE-CODE
003640             CONTINUE
003650     END-SEARCH.
003660     EVALUATE TRUE
003670         WHEN TC-KIND-BUILDING (TC-TAB-IDX)
003680             PERFORM 3300-BUILDING-CELL
003690         WHEN TC-KIND-OPEN-SPACE (TC-TAB-IDX)
003700             PERFORM 3400-OPEN-SPACE-CELL
003710         WHEN OTHER
003720             ADD 1                   TO WS-CELLS-SKIPPED-COUNT
003730     END-EVALUATE.
003740 3200-EXIT.
003750     EXIT.
003760*-----------------------------------------------------------*
003770 3300-BUILDING-CELL.
003780*-----------------------------------------------------------*
003790*    GROUND FLOOR - CREDITED TO WHICHEVER BUCKETS LIST THE
003800*    GROUND USE.  ONLY APPLIES WHEN THE BUILDING HAS AT LEAST
003810*    ONE LEVEL.
003820*-----------------------------------------------------------*
003830     IF TC-USE-GROUND (TC-TAB-IDX) NOT = SPACES
003840        AND TC-NUM-LEVELS (TC-TAB-IDX) > 0
003850         MOVE 'LIVING'               TO WS-LOOKUP-BUCKET
003860         MOVE TC-USE-GROUND (TC-TAB-IDX)
003870                                     TO WS-LOOKUP-USE-STR
003880         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
003890         IF WS-LOOKUP-FOUND
003900             ADD WS-CELL-AREA        TO WS-LIVING-AREA
003910         END-IF
003920         MOVE 'COMMERCE'             TO WS-LOOKUP-BUCKET
003930         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
003940         IF WS-LOOKUP-FOUND
003950             ADD WS-CELL-AREA        TO WS-COMMERCE-AREA
003960         END-IF
003970         MOVE 'SPECIAL'              TO WS-LOOKUP-BUCKET
003980         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
003990         IF WS-LOOKUP-FOUND
004000             ADD WS-CELL-AREA        TO WS-SPECIAL-AREA
004010         END-IF
004020     END-IF.
004030*-----------------------------------------------------------*
004040*    UPPER FLOORS - LIVING CREDIT FOLLOWS THE UPPER USE;
004050*    COMMERCE AND SPECIAL CREDIT FOLLOW THE GROUND USE.  THIS
004060*    ASYMMETRY IS DELIBERATE, SEE 11/29/90 LOG ENTRY ABOVE.
004070*-----------------------------------------------------------*
004080     IF TC-USE-UPPER (TC-TAB-IDX) NOT = SPACES                    CR-0142 
004090        AND TC-NUM-LEVELS (TC-TAB-IDX) > 1
004100         COMPUTE WS-UPPER-FLOOR-LEVELS =
004110             TC-NUM-LEVELS (TC-TAB-IDX) - 1
004120         COMPUTE WS-UPPER-FLOOR-AREA =
004130             WS-CELL-AREA * WS-UPPER-FLOOR-LEVELS
004140         MOVE 'LIVING'               TO WS-LOOKUP-BUCKET
004150         MOVE TC-USE-UPPER (TC-TAB-IDX)
004160                                     TO WS-LOOKUP-USE-STR
004170         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004180         IF WS-LOOKUP-FOUND
004190             ADD WS-UPPER-FLOOR-AREA TO WS-LIVING-AREA
004200         END-IF
004210         MOVE 'COMMERCE'             TO WS-LOOKUP-BUCKET
004220         MOVE TC-USE-GROUND (TC-TAB-IDX)
004230                                     TO WS-LOOKUP-USE-STR
004240         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004250         IF WS-LOOKUP-FOUND
004260             ADD WS-UPPER-FLOOR-AREA TO WS-COMMERCE-AREA
004270         END-IF
004280         MOVE 'SPECIAL'              TO WS-LOOKUP-BUCKET
004290         PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004300         IF WS-LOOKUP-FOUND
004310             ADD WS-UPPER-FLOOR-AREA TO WS-SPECIAL-AREA
004320         END-IF
004330     END-IF.
004340*-----------------------------------------------------------*
004350 3400-OPEN-SPACE-CELL.                                            CP-0155 
004360*-----------------------------------------------------------*
004370     MOVE 'GREEN'                    TO WS-LOOKUP-BUCKET
004380     MOVE TC-OS-TYPE (TC-TAB-IDX)     TO WS-LOOKUP-USE-STR
004390     PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004400     IF WS-LOOKUP-FOUND
004410         ADD WS-CELL-AREA            TO WS-GREEN-AREA
004420     END-IF.
004430     MOVE 'SPORTS'                   TO WS-LOOKUP-BUCKET
004440     PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004450     IF WS-LOOKUP-FOUND
004460         ADD WS-CELL-AREA            TO WS-SPORTS-AREA
004470     END-IF.
004480     MOVE 'PLAYGROUNDS'              TO WS-LOOKUP-BUCKET
004490     PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
004500     IF WS-LOOKUP-FOUND
004510         ADD WS-CELL-AREA            TO WS-PLAY-AREA
004520     END-IF.
004530*-----------------------------------------------------------*
004540 3500-BUCKET-LOOKUP.
004550*-----------------------------------------------------------*
004560     MOVE 'N'                        TO WS-LOOKUP-FOUND-SW.
004570     IF WS-LOOKUP-USE-STR = SPACES
004580         GO TO 3500-EXIT.
004590     SET UC-TAB-IDX TO 1.
004600     SEARCH UC-TABLE-ENTRY
004610         AT END
004620             CONTINUE
004630         WHEN UC-BUCKET (UC-TAB-IDX) = WS-LOOKUP-BUCKET
004640              AND UC-USE-NAME (UC-TAB-IDX) = WS-LOOKUP-USE-STR
004650             MOVE 'Y'                TO WS-LOOKUP-FOUND-SW
004660     END-SEARCH.
004670 3500-EXIT.
004680     EXIT.
004690*-----------------------------------------------------------*
004700 4000-WRITE-KPI-RESULT.
004710*-----------------------------------------------------------*
004720     MOVE LK-GRID-HASH               TO KR-GRID-HASH.
004730     MOVE WS-LIVING-AREA             TO KR-LIVING.
004740     MOVE WS-LIVING-TARGET           TO KR-LIVING-EXP.
004750     MOVE WS-COMMERCE-AREA           TO KR-COMMERCE.
004760     MOVE WS-COMMERCE-TARGET         TO KR-COMMERCE-EXP.
004770     MOVE WS-SPECIAL-AREA            TO KR-SPECIAL.
004780     MOVE WS-SPECIAL-TARGET          TO KR-SPECIAL-EXP.
004790     MOVE WS-GREEN-AREA              TO KR-GREEN.
004800     MOVE WS-GREEN-TARGET            TO KR-GREEN-EXP.
004810     MOVE WS-SPORTS-AREA             TO KR-SPORTS.
004820     MOVE WS-SPORTS-TARGET           TO KR-SPORTS-EXP.
004830     MOVE WS-PLAY-AREA               TO KR-PLAY.
004840     MOVE WS-PLAY-TARGET             TO KR-PLAY-EXP.
004850     WRITE KPI-RESULT-REC.
004860     IF NOT KR-FILE-OK
004870         MOVE 'GRDRES'               TO DL-ERROR-REASON
004880         MOVE KR-FILE-STATUS         TO DL-FILE-STATUS
004890         DISPLAY ERROR-DISPLAY-LINE.
004900     PERFORM 4100-DISPLAY-RUN-LOG.
004910     DISPLAY ' CELLS READ    : ' WS-CELLS-READ-COUNT.
004920     DISPLAY ' CELLS SKIPPED : ' WS-CELLS-SKIPPED-COUNT.
004930     DISPLAY ' GRID DIMENSION: ' GH-GRID-DIMENSIONS-N.
004940 4000-EXIT.
004950     EXIT.
004960*-----------------------------------------------------------*
004970 4100-DISPLAY-RUN-LOG.
004980*-----------------------------------------------------------*
004990     MOVE KR-GRID-HASH               TO FMT-GRID-HASH.
005000     MOVE KR-LIVING                  TO FMT-LIVING.
005010     MOVE KR-LIVING-EXP              TO FMT-LIVING-EXP.
005020     MOVE KR-COMMERCE                TO FMT-COMMERCE.
005030     MOVE KR-COMMERCE-EXP            TO FMT-COMMERCE-EXP.
005040     MOVE KR-SPECIAL                 TO FMT-SPECIAL.
005050     MOVE KR-SPECIAL-EXP             TO FMT-SPECIAL-EXP.
005060     MOVE KR-GREEN                   TO FMT-GREEN.
005070     MOVE KR-GREEN-EXP               TO FMT-GREEN-EXP.
005080     MOVE KR-SPORTS                  TO FMT-SPORTS.
005090     MOVE KR-SPORTS-EXP              TO FMT-SPORTS-EXP.
005100     MOVE KR-PLAY                    TO FMT-PLAY.
005110     MOVE KR-PLAY-EXP                TO FMT-PLAY-EXP.
005120     DISPLAY FORMAT-KPI-RESULT.
005130*-----------------------------------------------------------*
005140 5000-CLOSE-FILES.
005150*-----------------------------------------------------------*
005160     CLOSE GRID-HEADER-FILE
005170           GRID-CELLS-FILE
005180           TYPE-CATALOG-FILE
005190           USE-CLASS-FILE
005200           KPI-RESULT-FILE.
