000010*****************************************************************
000020* PROGRAM NAME:    GRDKPI
000030* ORIGINAL AUTHOR: R. HELLWIG
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/14/89 R. HELLWIG     CREATED.  CHANGE-DETECTION GUARD FOR
000090*                         THE GRASBROOK GRID KPI JOB -- SKIPS
000100*                         THE AGGREGATION ENGINE WHEN THE GRID
000110*                         HASH HAS NOT MOVED SINCE THE LAST RUN.
000120*                         SEE REQ CP-0117.
000130* 01/18/95 M. VANCE       ADDED FILE-STATUS DISPLAY ON THE
000140*                         LAST-HASH OPEN FAILURE -- OPS WAS
000150*                         GUESSING WHETHER THE STATE FILE WAS
000160*                         MISSING OR JUST BAD.
000170* 06/30/98 M. VANCE       YEAR 2000 REVIEW: NO 2-DIGIT YEAR
000180*                         FIELDS IN THIS PROGRAM.  GRID HASH IS
000190*                         AN OPAQUE 40-BYTE STRING, NOT A DATE.
000200*                         SIGNED OFF PER Y2K PROJECT CP-Y2K-081.
000210* 07/19/03 D. FENWICK     GRID HASH WIDENED FROM 8 TO 40 BYTES
000220*                         PER REQ CP-0287 WHEN THE GRID SNAPSHOT
000230*                         FEED WAS CHANGED FROM A SEQUENCE
000240*                         NUMBER TO A SHA-1 DIGEST FOR COLLISION
000250*                         SAFETY.  GK-CURRENT-HASH AND THE LAST-
000260*                         HASH RECORD BOTH WIDENED TO MATCH
000270*                         GRDCALC.
000280* 05/23/11 P. ODUYA       "FIRST RUN" MESSAGE ADDED WHEN THE
000290*                         LAST-HASH FILE DOES NOT EXIST YET, SO
000300*                         OPS STOPS PAGING US ON A CLEAN INSTALL.
000310* 09/14/12 P. ODUYA       STANDARDS AUDIT (CP-0328): PULLED THE
000320*                         ENGINE-CALL COUNTER OUT TO A 77-LEVEL
000330*                         ITEM PER THE DIVISION'S REVISED CODING
000340*                         STANDARD FOR STANDALONE COUNTERS.
000350* 01/22/13 P. ODUYA       AUDIT FOUND AN UNDOCUMENTED UPSI-0
000360*                         "FORCE RUN" SWITCH THAT LET THE ENGINE
000370*                         FIRE EVEN WHEN THE HASH HAD NOT CHANGED,
000380*                         AND A HEX-FORMAT CHECK ON THE ACCEPTED
000390*                         HASH -- NEITHER WAS EVER REQUESTED.
000400*                         BOTH REMOVED (CP-0341); THE HASH IS AN
000410*                         OPAQUE 40-BYTE STRING AND REQ CP-0117
000420*                         SAYS RUN ONLY WHEN IT CHANGES, PERIOD.
000430*****************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.  GRDKPI.
000460 AUTHOR.  R. HELLWIG.
000470 INSTALLATION.  CITY PLANNING - INFO SYSTEMS DIV.
000480 DATE-WRITTEN.  03/14/89.
000490 DATE-COMPILED.
000500 SECURITY.  NON-CONFIDENTIAL.
000510*****************************************************************
000520*****************************************************************
000530 ENVIRONMENT DIVISION.
000540*-----------------------------------------------------------*
000550 CONFIGURATION SECTION.
000560*-----------------------------------------------------------*
000570 SOURCE-COMPUTER. IBM-3081.
000580 OBJECT-COMPUTER. IBM-3081.
000590*-----------------------------------------------------------*
000600 INPUT-OUTPUT SECTION.
000610*-----------------------------------------------------------*
000620 FILE-CONTROL.
000630     SELECT LAST-HASH-FILE ASSIGN TO GRDHSH
000640       ORGANIZATION IS LINE SEQUENTIAL
000650       FILE STATUS  IS LH-FILE-STATUS.
000660*****************************************************************
000670 DATA DIVISION.
000680*-----------------------------------------------------------*
000690 FILE SECTION.
000700*-----------------------------------------------------------*
000710 FD  LAST-HASH-FILE
000720      LABEL RECORDS ARE STANDARD
000730      DATA RECORD IS LAST-HASH-REC.
000740     COPY GRDHSH.
000750*****************************************************************
000760 WORKING-STORAGE SECTION.
000770*-----------------------------------------------------------*
000780 01  WS-SWITCHES-AND-STATUSES.
000790     05  LH-FILE-STATUS              PIC X(02).
000800         88  LH-FILE-OK                    VALUE '00'.
000810         88  LH-FILE-NOT-FOUND             VALUE '35'.
000820     05  WS-FIRST-RUN-SW             PIC X(01) VALUE 'N'.
000830         88  WS-FIRST-RUN                     VALUE 'Y'.
000840     05  WS-HASH-CHANGED-SW          PIC X(01) VALUE 'N'.
000850         88  WS-HASH-CHANGED                  VALUE 'Y'.
000860     05  FILLER                      PIC X(01).
000870*-----------------------------------------------------------*
000880 01  ERROR-DISPLAY-LINE.
000890     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
000900     05  DL-ERROR-REASON             PIC X(13) VALUE SPACE.
000910     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
000920     05  DL-FILE-STATUS              PIC X(02).
000930     05  FILLER  PIC X(05) VALUE ' *** '.
000940*-----------------------------------------------------------*
000950 01  WS-HASH-FIELDS.
000960     05  GK-CURRENT-HASH             PIC X(40).
000970     05  GK-CURRENT-HASH-HALVES REDEFINES GK-CURRENT-HASH.
000980         10  GK-CURRENT-HASH-HALF-1  PIC X(20).
000990         10  GK-CURRENT-HASH-HALF-2  PIC X(20).
001000     05  GK-PREVIOUS-HASH            PIC X(40) VALUE SPACES.
001010     05  GK-PREVIOUS-HASH-HALVES REDEFINES GK-PREVIOUS-HASH.
001020         10  GK-PREVIOUS-HASH-HALF-1 PIC X(20).
001030         10  GK-PREVIOUS-HASH-HALF-2 PIC X(20).
001040     05  FILLER                      PIC X(01).
001050*-----------------------------------------------------------*
001060 01  WS-ENGINE-LINKAGE-FIELDS.
001070     05  WS-ENGINE-RETURN-CODE       PIC X(01).
001080         88  WS-ENGINE-RETURN-OK          VALUE 'Y'.
001090         88  WS-ENGINE-RETURN-FAILED      VALUE 'N'.
001100     05  FILLER                      PIC X(01).
001110*-----------------------------------------------------------*
001120 77  WS-ENGINE-CALL-COUNT      PIC S9(04) USAGE COMP              CP-0328 
001130                                      VALUE 0.
001140*-----------------------------------------------------------*
001150 PROCEDURE DIVISION.
001160*-----------------------------------------------------------*
001170 0000-MAIN-ROUTINE.                                               CP-0117 
001180*-----------------------------------------------------------*
001190     DISPLAY ' *** GRDKPI - GRASBROOK GRID KPI JOB STARTING ***'.
001200     ACCEPT GK-CURRENT-HASH.
001210     IF GK-CURRENT-HASH = SPACES
001220         DISPLAY ' *** NO CURRENT GRID HASH SUPPLIED - ABEND ***'
001230         MOVE 16                    TO RETURN-CODE
001240         GO TO 0000-EXIT.
001250     PERFORM 1000-READ-LAST-HASH THRU 1000-EXIT.
001260     PERFORM 2000-COMPARE-HASHES.
001270     IF WS-HASH-CHANGED OR WS-FIRST-RUN
001280         PERFORM 3000-RUN-ENGINE THRU 3000-EXIT
001290         PERFORM 4000-REWRITE-LAST-HASH THRU 4000-EXIT
001300     ELSE
001310         DISPLAY ' *** GRID UNCHANGED SINCE LAST RUN - NO ',
001320                 'CHANGE ***'
001330     END-IF.
001340 0000-EXIT.
001350     GOBACK.
001360*-----------------------------------------------------------*
001370 1000-READ-LAST-HASH.
001380*-----------------------------------------------------------*
001390     OPEN INPUT LAST-HASH-FILE.
001400     IF LH-FILE-NOT-FOUND
001410         SET WS-FIRST-RUN           TO TRUE
001420         DISPLAY ' *** LAST-HASH FILE NOT FOUND - TREATING AS ',  052311  
001430                 'FIRST RUN ***'
001440         GO TO 1000-EXIT.
001450     IF NOT LH-FILE-OK
001460         MOVE 'GRDHSH'               TO DL-ERROR-REASON
001470         MOVE LH-FILE-STATUS         TO DL-FILE-STATUS
001480         DISPLAY ERROR-DISPLAY-LINE
001490         SET WS-FIRST-RUN           TO TRUE
001500         GO TO 1000-EXIT.
001510     READ LAST-HASH-FILE
001520         AT END
001530             SET WS-FIRST-RUN       TO TRUE
001540         NOT AT END
001550             MOVE LH-GRID-HASH      TO GK-PREVIOUS-HASH
001560     END-READ.
001570     CLOSE LAST-HASH-FILE.
001580 1000-EXIT.
001590     EXIT.
001600*-----------------------------------------------------------*
001610 2000-COMPARE-HASHES.
001620*-----------------------------------------------------------*
001630     IF GK-CURRENT-HASH-HALF-1 NOT = GK-PREVIOUS-HASH-HALF-1
001640        OR GK-CURRENT-HASH-HALF-2 NOT = GK-PREVIOUS-HASH-HALF-2
001650         SET WS-HASH-CHANGED        TO TRUE.
001660*-----------------------------------------------------------*
001670 3000-RUN-ENGINE.
001680*-----------------------------------------------------------*
001690     ADD 1                          TO WS-ENGINE-CALL-COUNT.
001700     CALL 'GRDCALC' USING GK-CURRENT-HASH, WS-ENGINE-RETURN-CODE
001710     END-CALL.
001720     IF WS-ENGINE-RETURN-FAILED
001730         DISPLAY ' *** GRDCALC RETURNED A FAILURE CODE - LAST-',
001740                 'HASH NOT UPDATED ***'
001750         MOVE 12                    TO RETURN-CODE
001760         GO TO 3000-EXIT.
001770 3000-EXIT.
001780     EXIT.
001790*-----------------------------------------------------------*
001800 4000-REWRITE-LAST-HASH.
001810*-----------------------------------------------------------*
001820     IF WS-ENGINE-RETURN-FAILED
001830         GO TO 4000-EXIT.
001840     OPEN OUTPUT LAST-HASH-FILE.
001850     IF NOT LH-FILE-OK
001860         MOVE 'GRDHSH'               TO DL-ERROR-REASON
001870         MOVE LH-FILE-STATUS         TO DL-FILE-STATUS
001880         DISPLAY ERROR-DISPLAY-LINE
001890         GO TO 4000-EXIT.
001900     MOVE GK-CURRENT-HASH            TO LH-GRID-HASH.
001910     WRITE LAST-HASH-REC.
001920     CLOSE LAST-HASH-FILE.
001930 4000-EXIT.
001940     EXIT.
