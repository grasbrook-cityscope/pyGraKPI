000010*-----------------------------------------------------------*
000020* GRDUSE   - USE-CLASS CONFIGURATION RECORD (FLAT), DATA     *
000030*            RECORD OF USE-CLASS-FILE.  MAPS A USE OR OPEN-  *
000040*            SPACE STRING TO ONE OF THE SIX KPI BUCKETS.     *
000050*            A STRING MAY APPEAR UNDER MORE THAN ONE BUCKET. *
000060*            RECORD RUNS 24 BYTES FLUSH -- BOTH FIELDS SPOKEN *
000070*            FOR, NO ROOM LEFT FOR A PAD BYTE.  DO NOT WIDEN  *
000080*            EITHER FIELD WITHOUT CLEARING IT WITH THE GIS    *
000090*            EXTRACT JOB THAT BUILDS THIS FILE.               *
000100*-----------------------------------------------------------*
000110 01  UC-CLASS-REC.
000120     05  UC-BUCKET                   PIC X(12).
000130         88  UC-BUCKET-LIVING             VALUE 'LIVING'.
000140         88  UC-BUCKET-COMMERCE           VALUE 'COMMERCE'.
000150         88  UC-BUCKET-SPECIAL            VALUE 'SPECIAL'.
000160         88  UC-BUCKET-GREEN              VALUE 'GREEN'.
000170         88  UC-BUCKET-SPORTS             VALUE 'SPORTS'.
000180         88  UC-BUCKET-PLAYGROUNDS        VALUE 'PLAYGROUNDS'.
000190     05  UC-USE-NAME                 PIC X(12).
