000010*-----------------------------------------------------------*
000020* GRDUSET  - USE-CLASS CONFIGURATION, IN-MEMORY TABLE FORM.  *
000030*            LOADED ONCE PER RUN BY GRDCALC PARAGRAPH        *
000040*            2100-LOAD-USE-CLASS, THEN SEARCHED ONCE FOR     *
000050*            EACH BUCKET A GROUND, UPPER OR OPEN-SPACE       *
000060*            STRING MIGHT BELONG TO.                         *
000070*-----------------------------------------------------------*
000080 01  UC-TABLE-SIZE                   PIC S9(04) USAGE COMP.
000090 01  UC-TABLE-INDEX                  PIC S9(04) USAGE COMP.
000100*
000110 01  UC-TABLE.
000120     05  UC-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
000130             DEPENDING ON UC-TABLE-SIZE
000140             INDEXED BY UC-TAB-IDX.
000150         10  UC-BUCKET               PIC X(12).
000160         10  UC-USE-NAME             PIC X(12).
000170         10  FILLER                  PIC X(01).
