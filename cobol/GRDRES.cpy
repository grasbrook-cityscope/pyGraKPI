000010*-----------------------------------------------------------*
000020* GRDRES   - KPI-RESULT RECORD, DATA RECORD OF KPI-RESULT   *
000030*            FILE.  ONE RECORD WRITTEN PER RUN OF GRDCALC.  *
000040*            EACH REALIZED/TARGET PAIR CARRIES A ONE-BYTE   *
000050*            FILLER SEPARATOR SO THE LINE STAYS READABLE    *
000060*            IF EVER BROWSED WITHOUT THE COPYBOOK.          *
000070*-----------------------------------------------------------*
000080 01  KPI-RESULT-REC.
000090     05  KR-GRID-HASH                PIC X(40).
000100     05  KR-HASH-HALVES REDEFINES KR-GRID-HASH.
000110         10  KR-HASH-HALF-1          PIC X(20).
000120         10  KR-HASH-HALF-2          PIC X(20).
000130     05  KR-LIVING                   PIC 9(09)V9(02).
000140     05  FILLER                      PIC X(01).
000150     05  KR-LIVING-EXP               PIC 9(09).
000160     05  FILLER                      PIC X(01).
000170     05  KR-COMMERCE                 PIC 9(09)V9(02).
000180     05  FILLER                      PIC X(01).
000190     05  KR-COMMERCE-EXP             PIC 9(09).
000200     05  FILLER                      PIC X(01).
000210     05  KR-SPECIAL                  PIC 9(09)V9(02).
000220     05  FILLER                      PIC X(01).
000230     05  KR-SPECIAL-EXP              PIC 9(09).
000240     05  FILLER                      PIC X(01).
000250     05  KR-GREEN                    PIC 9(09)V9(02).
000260     05  FILLER                      PIC X(01).
000270     05  KR-GREEN-EXP                PIC 9(09).
000280     05  FILLER                      PIC X(01).
000290     05  KR-SPORTS                   PIC 9(09)V9(02).
000300     05  FILLER                      PIC X(01).
000310     05  KR-SPORTS-EXP               PIC 9(09).
000320     05  FILLER                      PIC X(01).
000330     05  KR-PLAY                     PIC 9(09)V9(02).
000340     05  FILLER                      PIC X(01).
000350     05  KR-PLAY-EXP                 PIC 9(09).
000360     05  FILLER                      PIC X(01).
