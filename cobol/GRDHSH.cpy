000010*-----------------------------------------------------------*
000020* GRDHSH   - LAST-HASH STATE RECORD, DATA RECORD OF THE      *
000030*            LAST-HASH-FILE.  HOLDS THE GRID SNAPSHOT HASH   *
000040*            PROCESSED BY THE PRIOR RUN.  ABSENT FILE MEANS  *
000050*            GRDKPI HAS NEVER RUN AGAINST THIS GRID BEFORE.  *
000060*            RECORD IS THE 40-BYTE DIGEST, FLUSH -- NO PAD   *
000070*            BYTE, SO DO NOT APPEND FIELDS TO THIS RECORD.   *
000080*-----------------------------------------------------------*
000090 01  LAST-HASH-REC.
000100     05  LH-GRID-HASH                PIC X(40).
000110     05  LH-HASH-HALVES REDEFINES LH-GRID-HASH.
000120         10  LH-HASH-HALF-1          PIC X(20).
000130         10  LH-HASH-HALF-2          PIC X(20).
