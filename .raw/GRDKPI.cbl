      *****************************************************************
      * PROGRAM NAME:    GRDKPI
      * ORIGINAL AUTHOR: R. HELLWIG
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/14/89 R. HELLWIG     CREATED.  CHANGE-DETECTION GUARD FOR
      *                         THE GRASBROOK GRID KPI JOB -- SKIPS
      *                         THE AGGREGATION ENGINE WHEN THE GRID
      *                         HASH HAS NOT MOVED SINCE THE LAST RUN.
      *                         SEE REQ CP-0117.
      * 01/18/95 M. VANCE       ADDED FILE-STATUS DISPLAY ON THE
      *                         LAST-HASH OPEN FAILURE -- OPS WAS
      *                         GUESSING WHETHER THE STATE FILE WAS
      *                         MISSING OR JUST BAD.
      * 06/30/98 M. VANCE       YEAR 2000 REVIEW: NO 2-DIGIT YEAR
      *                         FIELDS IN THIS PROGRAM.  GRID HASH IS
      *                         AN OPAQUE 40-BYTE STRING, NOT A DATE.
      *                         SIGNED OFF PER Y2K PROJECT CP-Y2K-081.
      * 07/19/03 D. FENWICK     GRID HASH WIDENED FROM 8 TO 40 BYTES
      *                         WHEN CITYIO MOVED FROM A SEQUENCE
      *                         NUMBER TO A SHA-1 DIGEST.  GK-CURRENT-
      *                         HASH AND THE LAST-HASH RECORD BOTH
      *                         WIDENED TO MATCH GRDCALC.
      * 05/23/11 P. ODUYA       "FIRST RUN" MESSAGE ADDED WHEN THE
      *                         LAST-HASH FILE DOES NOT EXIST YET, SO
      *                         OPS STOPS PAGING US ON A CLEAN INSTALL.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GRDKPI.
       AUTHOR.  R. HELLWIG.
       INSTALLATION.  CITY PLANNING - INFO SYSTEMS DIV.
       DATE-WRITTEN.  03/14/89.
       DATE-COMPILED.
       SECURITY.  NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS HASH-HEX-CHARS IS '0' THRU '9', 'A' THRU 'F',
                                     'a' THRU 'f'
           UPSI-0 ON  STATUS IS GRD-FORCE-RUN-SW-ON
           UPSI-0 OFF STATUS IS GRD-FORCE-RUN-SW-OFF.
      *-----------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------*
       FILE-CONTROL.
           SELECT LAST-HASH-FILE ASSIGN TO GRDHSH
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS LH-FILE-STATUS.
      *****************************************************************
       DATA DIVISION.
      *-----------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------*
       FD  LAST-HASH-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS LAST-HASH-REC.
           COPY GRDHSH.
      *****************************************************************
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-SWITCHES-AND-STATUSES.
           05  LH-FILE-STATUS              PIC X(02).
               88  LH-FILE-OK                    VALUE '00'.
               88  LH-FILE-NOT-FOUND             VALUE '35'.
           05  WS-FIRST-RUN-SW             PIC X(01) VALUE 'N'.
               88  WS-FIRST-RUN                     VALUE 'Y'.
           05  WS-HASH-CHANGED-SW          PIC X(01) VALUE 'N'.
               88  WS-HASH-CHANGED                  VALUE 'Y'.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  ERROR-DISPLAY-LINE.
           05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
           05  DL-ERROR-REASON             PIC X(13) VALUE SPACE.
           05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
           05  DL-FILE-STATUS              PIC X(02).
           05  FILLER  PIC X(05) VALUE ' *** '.
      *-----------------------------------------------------------*
       01  WS-HASH-FIELDS.
           05  GK-CURRENT-HASH             PIC X(40).
           05  GK-CURRENT-HASH-HALVES REDEFINES GK-CURRENT-HASH.
               10  GK-CURRENT-HASH-HALF-1  PIC X(20).
               10  GK-CURRENT-HASH-HALF-2  PIC X(20).
           05  GK-PREVIOUS-HASH            PIC X(40) VALUE SPACES.
           05  GK-PREVIOUS-HASH-HALVES REDEFINES GK-PREVIOUS-HASH.
               10  GK-PREVIOUS-HASH-HALF-1 PIC X(20).
               10  GK-PREVIOUS-HASH-HALF-2 PIC X(20).
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  WS-ENGINE-LINKAGE-FIELDS.
           05  WS-ENGINE-RETURN-CODE       PIC X(01).
               88  WS-ENGINE-RETURN-OK          VALUE 'Y'.
               88  WS-ENGINE-RETURN-FAILED      VALUE 'N'.
           05  WS-ENGINE-CALL-COUNT        PIC S9(04) USAGE COMP
                                            VALUE 0.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       PROCEDURE DIVISION.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           DISPLAY ' *** GRDKPI - GRASBROOK GRID KPI JOB STARTING ***'.
           ACCEPT GK-CURRENT-HASH.
           IF GK-CURRENT-HASH = SPACES
              OR GK-CURRENT-HASH NOT HASH-HEX-CHARS
               DISPLAY ' *** NO CURRENT GRID HASH SUPPLIED - ABEND ***'
               MOVE 16                    TO RETURN-CODE
               GO TO 0000-EXIT.
           PERFORM 1000-READ-LAST-HASH THRU 1000-EXIT.
           PERFORM 2000-COMPARE-HASHES.
           IF WS-HASH-CHANGED OR WS-FIRST-RUN OR GRD-FORCE-RUN-SW-ON
               PERFORM 3000-RUN-ENGINE THRU 3000-EXIT
               PERFORM 4000-REWRITE-LAST-HASH THRU 4000-EXIT
           ELSE
               DISPLAY ' *** GRID UNCHANGED SINCE LAST RUN - NO ',
                       'CHANGE ***'
           END-IF.
       0000-EXIT.
           GOBACK.
      *-----------------------------------------------------------*
       1000-READ-LAST-HASH.
      *-----------------------------------------------------------*
           OPEN INPUT LAST-HASH-FILE.
           IF LH-FILE-NOT-FOUND
               SET WS-FIRST-RUN           TO TRUE
               DISPLAY ' *** LAST-HASH FILE NOT FOUND - TREATING AS ',
                       'FIRST RUN ***'
               GO TO 1000-EXIT.
           IF NOT LH-FILE-OK
               MOVE 'GRDHSH'               TO DL-ERROR-REASON
               MOVE LH-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               SET WS-FIRST-RUN           TO TRUE
               GO TO 1000-EXIT.
           READ LAST-HASH-FILE
               AT END
                   SET WS-FIRST-RUN       TO TRUE
               NOT AT END
                   MOVE LH-GRID-HASH      TO GK-PREVIOUS-HASH
           END-READ.
           CLOSE LAST-HASH-FILE.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       2000-COMPARE-HASHES.
      *-----------------------------------------------------------*
           IF GK-CURRENT-HASH-HALF-1 NOT = GK-PREVIOUS-HASH-HALF-1
              OR GK-CURRENT-HASH-HALF-2 NOT = GK-PREVIOUS-HASH-HALF-2
               SET WS-HASH-CHANGED        TO TRUE.
      *-----------------------------------------------------------*
       3000-RUN-ENGINE.
      *-----------------------------------------------------------*
           ADD 1                          TO WS-ENGINE-CALL-COUNT.
           CALL 'GRDCALC' USING GK-CURRENT-HASH, WS-ENGINE-RETURN-CODE
           END-CALL.
           IF WS-ENGINE-RETURN-FAILED
               DISPLAY ' *** GRDCALC RETURNED A FAILURE CODE - LAST-',
                       'HASH NOT UPDATED ***'
               MOVE 12                    TO RETURN-CODE
               GO TO 3000-EXIT.
       3000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       4000-REWRITE-LAST-HASH.
      *-----------------------------------------------------------*
           IF WS-ENGINE-RETURN-FAILED
               GO TO 4000-EXIT.
           OPEN OUTPUT LAST-HASH-FILE.
           IF NOT LH-FILE-OK
               MOVE 'GRDHSH'               TO DL-ERROR-REASON
               MOVE LH-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               GO TO 4000-EXIT.
           MOVE GK-CURRENT-HASH            TO LH-GRID-HASH.
           WRITE LAST-HASH-REC.
           CLOSE LAST-HASH-FILE.
       4000-EXIT.
           EXIT.
