      *-----------------------------------------------------------*
      * GRDRES   - KPI-RESULT RECORD, DATA RECORD OF KPI-RESULT   *
      *            FILE.  ONE RECORD WRITTEN PER RUN OF GRDCALC.  *
      *            EACH REALIZED/TARGET PAIR CARRIES A ONE-BYTE   *
      *            FILLER SEPARATOR SO THE LINE STAYS READABLE    *
      *            IF EVER BROWSED WITHOUT THE COPYBOOK.          *
      *-----------------------------------------------------------*
       01  KPI-RESULT-REC.
           05  KR-GRID-HASH                PIC X(40).
           05  KR-HASH-HALVES REDEFINES KR-GRID-HASH.
               10  KR-HASH-HALF-1          PIC X(20).
               10  KR-HASH-HALF-2          PIC X(20).
           05  KR-LIVING                   PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-LIVING-EXP               PIC 9(09).
           05  FILLER                      PIC X(01).
           05  KR-COMMERCE                 PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-COMMERCE-EXP             PIC 9(09).
           05  FILLER                      PIC X(01).
           05  KR-SPECIAL                  PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-SPECIAL-EXP              PIC 9(09).
           05  FILLER                      PIC X(01).
           05  KR-GREEN                    PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-GREEN-EXP                PIC 9(09).
           05  FILLER                      PIC X(01).
           05  KR-SPORTS                   PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-SPORTS-EXP               PIC 9(09).
           05  FILLER                      PIC X(01).
           05  KR-PLAY                     PIC 9(09)V9(02).
           05  FILLER                      PIC X(01).
           05  KR-PLAY-EXP                 PIC 9(09).
           05  FILLER                      PIC X(01).
