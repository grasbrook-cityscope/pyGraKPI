      *****************************************************************
      * PROGRAM NAME:    GRDCALC
      * ORIGINAL AUTHOR: R. HELLWIG
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/14/89 R. HELLWIG     CREATED.  KPI AGGREGATION ENGINE FOR
      *                         THE GRASBROOK GRID -- CALLED BY
      *                         GRDKPI, WHICH OWNS THE CHANGE-
      *                         DETECTION GUARD.  SEE REQ CP-0117.
      * 08/02/89 R. HELLWIG     ADDED TC-TABLE SEARCH FOR CATALOG
      *                         LOOKUP, REPLACING THE SEQUENTIAL SCAN
      *                         USED IN THE FIRST DRAFT -- TOO SLOW
      *                         ONCE THE CATALOG PASSED 200 CODES.
      * 11/29/90 R. HELLWIG     ADDED THE UPPER-FLOOR ASYMMETRY (CR-
      *                         0142): COMMERCE AND SPECIAL CREDIT ON
      *                         UPPER FLOORS FOLLOWS THE GROUND USE,
      *                         NOT THE UPPER USE.  CONFIRMED WITH
      *                         PLANNING DEPT, DO NOT "FIX" THIS.
      * 04/17/91 T. OKONKWO     OPEN-SPACE CELLS NOW CREDIT ALL THREE
      *                         OF GREEN/SPORTS/PLAYGROUNDS WHEN THE
      *                         OS-TYPE STRING APPEARS IN MORE THAN
      *                         ONE BUCKET.  REQ CP-0155.
      * 02/06/93 T. OKONKWO     WIDENED TC-USE-GROUND/TC-USE-UPPER/
      *                         UC-USE-NAME FROM 8 TO 12 CHARACTERS --
      *                         "MIXED-USE-RETAIL" WAS BEING TRUNCATED.
      * 09/12/94 M. VANCE       CORRECTED TC-NUM-LEVELS EDGE CASE: A
      *                         SINGLE-LEVEL BUILDING (L=1) NOW GETS
      *                         GROUND CREDIT ONLY, NO UPPER CREDIT.
      * 01/18/95 M. VANCE       ADDED FILE-STATUS DISPLAY ON OPEN
      *                         FAILURE FOR ALL FIVE FILES -- OPS WAS
      *                         GUESSING WHICH DD CARD WAS BAD.
      * 06/30/98 M. VANCE       YEAR 2000 REVIEW: NO 2-DIGIT YEAR
      *                         FIELDS IN THIS PROGRAM.  GRID HASH IS
      *                         AN OPAQUE 40-BYTE STRING, NOT A DATE.
      *                         SIGNED OFF PER Y2K PROJECT CP-Y2K-081.
      * 03/02/99 D. FENWICK     TYPE CODE WAS BUMPED FROM 3 TO 4
      *                         DIGITS (CATALOG PASSED 999 CODES) --
      *                         TC-CODE AND GC-TYPE-CODE WIDENED.
      * 07/19/03 D. FENWICK     GRID HASH WIDENED FROM 8 TO 40 BYTES
      *                         WHEN CITYIO MOVED FROM A SEQUENCE
      *                         NUMBER TO A SHA-1 DIGEST.  KR-GRID-
      *                         HASH AND LK-GRID-HASH BOTH WIDENED.
      * 10/04/05 D. FENWICK     ADDED WS-CELLS-READ-COUNT DIAGNOSTIC
      *                         DISPLAY -- OPS WANTED A SANITY CHECK
      *                         AGAINST GH-NCOLS * GH-NROWS.
      * 05/23/11 P. ODUYA       CLASS-CONDITION WARNING ADDED FOR
      *                         NON-ALPHABETIC USE STRINGS IN THE
      *                         CATALOG -- CAUGHT A BAD EXTRACT FROM
      *                         PLANNING'S GIS SYSTEM.  REQ CP-0311.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GRDCALC.
       AUTHOR.  R. HELLWIG.
       INSTALLATION.  CITY PLANNING - INFO SYSTEMS DIV.
       DATE-WRITTEN.  03/14/89.
       DATE-COMPILED.
       SECURITY.  NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-USE-CHARS IS 'A' THRU 'Z', SPACE
           UPSI-0 ON  STATUS IS GRD-DIAGNOSTIC-SW-ON
           UPSI-0 OFF STATUS IS GRD-DIAGNOSTIC-SW-OFF.
      *-----------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------*
       FILE-CONTROL.
           SELECT GRID-HEADER-FILE ASSIGN TO GRDHDR
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS GH-FILE-STATUS.
      *
           SELECT GRID-CELLS-FILE ASSIGN TO GRDCEL
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS GC-FILE-STATUS.
      *
           SELECT TYPE-CATALOG-FILE ASSIGN TO GRDCAT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS TC-FILE-STATUS.
      *
           SELECT USE-CLASS-FILE ASSIGN TO GRDUSE
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS UC-FILE-STATUS.
      *
           SELECT KPI-RESULT-FILE ASSIGN TO GRDRES
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS KR-FILE-STATUS.
      *****************************************************************
       DATA DIVISION.
      *-----------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------*
       FD  GRID-HEADER-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS GRID-HEADER-REC.
      *    RECORD IS THE 11-BYTE HEADER FLUSH -- CELL SIZE PLUS THE
      *    TWO GRID DIMENSIONS -- NO PAD BYTE LEFT TO SPARE.
       01  GRID-HEADER-REC.
           05  GH-CELL-SIZE                PIC 9(03).
           05  GH-GRID-DIMENSIONS.
               10  GH-NCOLS                PIC 9(04).
               10  GH-NROWS                PIC 9(04).
           05  GH-GRID-DIMENSIONS-N REDEFINES GH-GRID-DIMENSIONS
                                           PIC 9(08).
      *-----------------------------------------------------------*
       FD  GRID-CELLS-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS GRID-CELL-REC.
      *    RECORD IS THE 5-BYTE SIGNED TYPE CODE FLUSH -- 4 DIGITS
      *    PLUS THE TRAILING SIGN BYTE -- NO PAD BYTE TO SPARE.
       01  GRID-CELL-REC.
           05  GC-TYPE-CODE                PIC S9(04)
                   SIGN IS TRAILING SEPARATE CHARACTER.
      *-----------------------------------------------------------*
       FD  TYPE-CATALOG-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS TC-CATALOG-REC.
           COPY GRDCAT.
      *-----------------------------------------------------------*
       FD  USE-CLASS-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS UC-CLASS-REC.
           COPY GRDUSE.
      *-----------------------------------------------------------*
       FD  KPI-RESULT-FILE
            LABEL RECORDS ARE STANDARD
            DATA RECORD IS KPI-RESULT-REC.
           COPY GRDRES.
      *****************************************************************
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-SWITCHES-AND-STATUSES.
           05  GH-FILE-STATUS              PIC X(02).
               88  GH-FILE-OK                    VALUE '00'.
           05  GC-FILE-STATUS              PIC X(02).
               88  GC-FILE-OK                    VALUE '00'.
           05  TC-FILE-STATUS              PIC X(02).
               88  TC-FILE-OK                    VALUE '00'.
           05  UC-FILE-STATUS              PIC X(02).
               88  UC-FILE-OK                    VALUE '00'.
           05  KR-FILE-STATUS              PIC X(02).
               88  KR-FILE-OK                    VALUE '00'.
           05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
               88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
           05  CELLS-EOF-SWITCH            PIC X(01) VALUE 'N'.
               88  CELLS-EOF                     VALUE 'Y'.
           05  CATALOG-EOF-SWITCH          PIC X(01) VALUE 'N'.
               88  CATALOG-EOF                   VALUE 'Y'.
           05  USE-CLASS-EOF-SWITCH        PIC X(01) VALUE 'N'.
               88  USE-CLASS-EOF                 VALUE 'Y'.
           05  WS-LOOKUP-FOUND-SW          PIC X(01) VALUE 'N'.
               88  WS-LOOKUP-FOUND               VALUE 'Y'.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  ERROR-DISPLAY-LINE.
           05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
           05  DL-ERROR-REASON             PIC X(13) VALUE SPACE.
           05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
           05  DL-FILE-STATUS              PIC X(02).
           05  FILLER  PIC X(05) VALUE ' *** '.
      *-----------------------------------------------------------*
       01  WS-CELL-AREA-FIELDS.
           05  WS-CELL-SIZE-N              PIC 9(03).
           05  WS-CELL-AREA                PIC 9(07)V9(02).
           05  WS-UPPER-FLOOR-AREA         PIC 9(09)V9(02).
           05  WS-UPPER-FLOOR-LEVELS       PIC S9(03) USAGE COMP.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  WS-KPI-ACCUMULATORS.
           05  WS-LIVING-AREA              PIC 9(09)V9(02) VALUE 0.
           05  WS-COMMERCE-AREA            PIC 9(09)V9(02) VALUE 0.
           05  WS-SPECIAL-AREA             PIC 9(09)V9(02) VALUE 0.
           05  WS-GREEN-AREA               PIC 9(09)V9(02) VALUE 0.
           05  WS-SPORTS-AREA              PIC 9(09)V9(02) VALUE 0.
           05  WS-PLAY-AREA                PIC 9(09)V9(02) VALUE 0.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  WS-KPI-TARGETS.
           05  WS-LIVING-TARGET            PIC 9(09) VALUE 400000.
           05  WS-COMMERCE-TARGET          PIC 9(09) VALUE 550000.
           05  WS-SPECIAL-TARGET           PIC 9(09) VALUE 030000.
           05  WS-GREEN-TARGET             PIC 9(09) VALUE 080000.
           05  WS-SPORTS-TARGET            PIC 9(09) VALUE 010000.
           05  WS-PLAY-TARGET              PIC 9(09) VALUE 010000.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  WS-BUCKET-LOOKUP-FIELDS.
           05  WS-LOOKUP-BUCKET            PIC X(12).
           05  WS-LOOKUP-USE-STR           PIC X(12).
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
       01  WS-MISC-COUNTERS.
           05  WS-CELLS-READ-COUNT         PIC S9(09) USAGE COMP
                                            VALUE 0.
           05  WS-CELLS-SKIPPED-COUNT      PIC S9(09) USAGE COMP
                                            VALUE 0.
           05  FILLER                      PIC X(01).
      *-----------------------------------------------------------*
           COPY GRDCATT.
           COPY GRDUSET.
           COPY GRDFMT.
      *-----------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-GRID-HASH                    PIC X(40).
       01  LK-RETURN-CODE                  PIC X(01).
           88  LK-RETURN-OK                     VALUE 'Y'.
           88  LK-RETURN-FAILED                 VALUE 'N'.
      *****************************************************************
       PROCEDURE DIVISION USING LK-GRID-HASH, LK-RETURN-CODE.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           MOVE 'Y'                        TO LK-RETURN-CODE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           IF WS-FILE-OPEN-ERROR
               MOVE 'N'                    TO LK-RETURN-CODE
               GO TO 0000-EXIT.
           PERFORM 2000-LOAD-TYPE-CATALOG THRU 2000-EXIT.
           PERFORM 2100-LOAD-USE-CLASS THRU 2100-EXIT.
           PERFORM 3000-ACCUMULATE-CELLS THRU 3000-EXIT.
           PERFORM 4000-WRITE-KPI-RESULT THRU 4000-EXIT.
           PERFORM 5000-CLOSE-FILES.
       0000-EXIT.
           GOBACK.
      *-----------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------*
           OPEN INPUT  GRID-HEADER-FILE.
           IF NOT GH-FILE-OK
               MOVE 'GRDHDR'               TO DL-ERROR-REASON
               MOVE GH-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
           OPEN INPUT  GRID-CELLS-FILE.
           IF NOT GC-FILE-OK
               MOVE 'GRDCEL'               TO DL-ERROR-REASON
               MOVE GC-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
           OPEN INPUT  TYPE-CATALOG-FILE.
           IF NOT TC-FILE-OK
               MOVE 'GRDCAT'               TO DL-ERROR-REASON
               MOVE TC-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
           OPEN INPUT  USE-CLASS-FILE.
           IF NOT UC-FILE-OK
               MOVE 'GRDUSE'               TO DL-ERROR-REASON
               MOVE UC-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
           OPEN OUTPUT KPI-RESULT-FILE.
           IF NOT KR-FILE-OK
               MOVE 'GRDRES'               TO DL-ERROR-REASON
               MOVE KR-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE
               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW.
           IF WS-FILE-OPEN-ERROR
               GO TO 1000-EXIT.
           READ GRID-HEADER-FILE
               AT END
                   MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
               NOT AT END
                   MOVE GH-CELL-SIZE       TO WS-CELL-SIZE-N
                   COMPUTE WS-CELL-AREA =
                       WS-CELL-SIZE-N * WS-CELL-SIZE-N
           END-READ.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       2000-LOAD-TYPE-CATALOG.
      *-----------------------------------------------------------*
           MOVE 0                          TO TC-TABLE-SIZE.
           PERFORM 2010-READ-CATALOG-RECORD
               UNTIL CATALOG-EOF.
       2000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       2010-READ-CATALOG-RECORD.
      *-----------------------------------------------------------*
           READ TYPE-CATALOG-FILE
               AT END
                   SET CATALOG-EOF         TO TRUE
               NOT AT END
                   ADD 1                   TO TC-TABLE-SIZE
                   MOVE TC-CATALOG-REC TO
                       TC-TABLE-ENTRY (TC-TABLE-SIZE)
                   IF TC-USE-GROUND (TC-TABLE-SIZE) > SPACES
                      AND TC-USE-GROUND (TC-TABLE-SIZE)
                              NOT ALPHA-USE-CHARS
                       DISPLAY ' *** WARNING - NON-ALPHA USE STRING '
                           'IN CATALOG, CODE '
                           TC-CODE-X (TC-TABLE-SIZE)
                   END-IF
           END-READ.
      *-----------------------------------------------------------*
       2100-LOAD-USE-CLASS.
      *-----------------------------------------------------------*
           MOVE 0                          TO UC-TABLE-SIZE.
           PERFORM 2110-READ-USE-CLASS-RECORD
               UNTIL USE-CLASS-EOF.
       2100-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       2110-READ-USE-CLASS-RECORD.
      *-----------------------------------------------------------*
           READ USE-CLASS-FILE
               AT END
                   SET USE-CLASS-EOF       TO TRUE
               NOT AT END
                   ADD 1                   TO UC-TABLE-SIZE
                   MOVE UC-CLASS-REC TO
                       UC-TABLE-ENTRY (UC-TABLE-SIZE)
           END-READ.
      *-----------------------------------------------------------*
       3000-ACCUMULATE-CELLS.
      *-----------------------------------------------------------*
           PERFORM 3100-READ-NEXT-CELL
               UNTIL CELLS-EOF.
       3000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       3100-READ-NEXT-CELL.
      *-----------------------------------------------------------*
           READ GRID-CELLS-FILE
               AT END
                   SET CELLS-EOF           TO TRUE
               NOT AT END
                   ADD 1                   TO WS-CELLS-READ-COUNT
                   PERFORM 3200-CLASSIFY-CELL THRU 3200-EXIT
           END-READ.
      *-----------------------------------------------------------*
       3200-CLASSIFY-CELL.
      *-----------------------------------------------------------*
           IF GC-TYPE-CODE IS NEGATIVE
               ADD 1                       TO WS-CELLS-SKIPPED-COUNT
               GO TO 3200-EXIT.
           SET TC-TAB-IDX TO 1.
           SEARCH TC-TABLE-ENTRY
               AT END
                   ADD 1                   TO WS-CELLS-SKIPPED-COUNT
                   GO TO 3200-EXIT
               WHEN TC-CODE (TC-TAB-IDX) = GC-TYPE-CODE
                   CONTINUE
           END-SEARCH.
           EVALUATE TRUE
               WHEN TC-KIND-BUILDING (TC-TAB-IDX)
                   PERFORM 3300-BUILDING-CELL
               WHEN TC-KIND-OPEN-SPACE (TC-TAB-IDX)
                   PERFORM 3400-OPEN-SPACE-CELL
               WHEN OTHER
                   ADD 1                   TO WS-CELLS-SKIPPED-COUNT
           END-EVALUATE.
       3200-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       3300-BUILDING-CELL.
      *-----------------------------------------------------------*
      *    GROUND FLOOR - CREDITED TO WHICHEVER BUCKETS LIST THE
      *    GROUND USE.  ONLY APPLIES WHEN THE BUILDING HAS AT LEAST
      *    ONE LEVEL.
      *-----------------------------------------------------------*
           IF TC-USE-GROUND (TC-TAB-IDX) NOT = SPACES
              AND TC-NUM-LEVELS (TC-TAB-IDX) > 0
               MOVE 'LIVING'               TO WS-LOOKUP-BUCKET
               MOVE TC-USE-GROUND (TC-TAB-IDX)
                                           TO WS-LOOKUP-USE-STR
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-CELL-AREA        TO WS-LIVING-AREA
               END-IF
               MOVE 'COMMERCE'             TO WS-LOOKUP-BUCKET
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-CELL-AREA        TO WS-COMMERCE-AREA
               END-IF
               MOVE 'SPECIAL'              TO WS-LOOKUP-BUCKET
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-CELL-AREA        TO WS-SPECIAL-AREA
               END-IF
           END-IF.
      *-----------------------------------------------------------*
      *    UPPER FLOORS - LIVING CREDIT FOLLOWS THE UPPER USE;
      *    COMMERCE AND SPECIAL CREDIT FOLLOW THE GROUND USE.  THIS
      *    ASYMMETRY IS DELIBERATE, SEE 11/29/90 LOG ENTRY ABOVE.
      *-----------------------------------------------------------*
           IF TC-USE-UPPER (TC-TAB-IDX) NOT = SPACES
              AND TC-NUM-LEVELS (TC-TAB-IDX) > 1
               COMPUTE WS-UPPER-FLOOR-LEVELS =
                   TC-NUM-LEVELS (TC-TAB-IDX) - 1
               COMPUTE WS-UPPER-FLOOR-AREA =
                   WS-CELL-AREA * WS-UPPER-FLOOR-LEVELS
               MOVE 'LIVING'               TO WS-LOOKUP-BUCKET
               MOVE TC-USE-UPPER (TC-TAB-IDX)
                                           TO WS-LOOKUP-USE-STR
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-UPPER-FLOOR-AREA TO WS-LIVING-AREA
               END-IF
               MOVE 'COMMERCE'             TO WS-LOOKUP-BUCKET
               MOVE TC-USE-GROUND (TC-TAB-IDX)
                                           TO WS-LOOKUP-USE-STR
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-UPPER-FLOOR-AREA TO WS-COMMERCE-AREA
               END-IF
               MOVE 'SPECIAL'              TO WS-LOOKUP-BUCKET
               PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
               IF WS-LOOKUP-FOUND
                   ADD WS-UPPER-FLOOR-AREA TO WS-SPECIAL-AREA
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       3400-OPEN-SPACE-CELL.
      *-----------------------------------------------------------*
           MOVE 'GREEN'                    TO WS-LOOKUP-BUCKET
           MOVE TC-OS-TYPE (TC-TAB-IDX)     TO WS-LOOKUP-USE-STR
           PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
           IF WS-LOOKUP-FOUND
               ADD WS-CELL-AREA            TO WS-GREEN-AREA
           END-IF.
           MOVE 'SPORTS'                   TO WS-LOOKUP-BUCKET
           PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
           IF WS-LOOKUP-FOUND
               ADD WS-CELL-AREA            TO WS-SPORTS-AREA
           END-IF.
           MOVE 'PLAYGROUNDS'              TO WS-LOOKUP-BUCKET
           PERFORM 3500-BUCKET-LOOKUP THRU 3500-EXIT
           IF WS-LOOKUP-FOUND
               ADD WS-CELL-AREA            TO WS-PLAY-AREA
           END-IF.
      *-----------------------------------------------------------*
       3500-BUCKET-LOOKUP.
      *-----------------------------------------------------------*
           MOVE 'N'                        TO WS-LOOKUP-FOUND-SW.
           IF WS-LOOKUP-USE-STR = SPACES
               GO TO 3500-EXIT.
           SET UC-TAB-IDX TO 1.
           SEARCH UC-TABLE-ENTRY
               AT END
                   CONTINUE
               WHEN UC-BUCKET (UC-TAB-IDX) = WS-LOOKUP-BUCKET
                    AND UC-USE-NAME (UC-TAB-IDX) = WS-LOOKUP-USE-STR
                   MOVE 'Y'                TO WS-LOOKUP-FOUND-SW
           END-SEARCH.
       3500-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       4000-WRITE-KPI-RESULT.
      *-----------------------------------------------------------*
           MOVE LK-GRID-HASH               TO KR-GRID-HASH.
           MOVE WS-LIVING-AREA             TO KR-LIVING.
           MOVE WS-LIVING-TARGET           TO KR-LIVING-EXP.
           MOVE WS-COMMERCE-AREA           TO KR-COMMERCE.
           MOVE WS-COMMERCE-TARGET         TO KR-COMMERCE-EXP.
           MOVE WS-SPECIAL-AREA            TO KR-SPECIAL.
           MOVE WS-SPECIAL-TARGET          TO KR-SPECIAL-EXP.
           MOVE WS-GREEN-AREA              TO KR-GREEN.
           MOVE WS-GREEN-TARGET            TO KR-GREEN-EXP.
           MOVE WS-SPORTS-AREA             TO KR-SPORTS.
           MOVE WS-SPORTS-TARGET           TO KR-SPORTS-EXP.
           MOVE WS-PLAY-AREA               TO KR-PLAY.
           MOVE WS-PLAY-TARGET             TO KR-PLAY-EXP.
           WRITE KPI-RESULT-REC.
           IF NOT KR-FILE-OK
               MOVE 'GRDRES'               TO DL-ERROR-REASON
               MOVE KR-FILE-STATUS         TO DL-FILE-STATUS
               DISPLAY ERROR-DISPLAY-LINE.
           PERFORM 4100-DISPLAY-RUN-LOG.
           IF GRD-DIAGNOSTIC-SW-ON
               DISPLAY ' CELLS READ    : ' WS-CELLS-READ-COUNT
               DISPLAY ' CELLS SKIPPED : ' WS-CELLS-SKIPPED-COUNT
               DISPLAY ' GRID DIMENSION: ' GH-GRID-DIMENSIONS-N
           END-IF.
       4000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       4100-DISPLAY-RUN-LOG.
      *-----------------------------------------------------------*
           MOVE KR-GRID-HASH               TO FMT-GRID-HASH.
           MOVE KR-LIVING                  TO FMT-LIVING.
           MOVE KR-LIVING-EXP              TO FMT-LIVING-EXP.
           MOVE KR-COMMERCE                TO FMT-COMMERCE.
           MOVE KR-COMMERCE-EXP            TO FMT-COMMERCE-EXP.
           MOVE KR-SPECIAL                 TO FMT-SPECIAL.
           MOVE KR-SPECIAL-EXP             TO FMT-SPECIAL-EXP.
           MOVE KR-GREEN                   TO FMT-GREEN.
           MOVE KR-GREEN-EXP               TO FMT-GREEN-EXP.
           MOVE KR-SPORTS                  TO FMT-SPORTS.
           MOVE KR-SPORTS-EXP              TO FMT-SPORTS-EXP.
           MOVE KR-PLAY                    TO FMT-PLAY.
           MOVE KR-PLAY-EXP                TO FMT-PLAY-EXP.
           DISPLAY FORMAT-KPI-RESULT.
      *-----------------------------------------------------------*
       5000-CLOSE-FILES.
      *-----------------------------------------------------------*
           CLOSE GRID-HEADER-FILE
                 GRID-CELLS-FILE
                 TYPE-CATALOG-FILE
                 USE-CLASS-FILE
                 KPI-RESULT-FILE.
