      *-----------------------------------------------------------*
      * GRDHSH   - LAST-HASH STATE RECORD, DATA RECORD OF THE      *
      *            LAST-HASH-FILE.  HOLDS THE GRID SNAPSHOT HASH   *
      *            PROCESSED BY THE PRIOR RUN.  ABSENT FILE MEANS  *
      *            GRDKPI HAS NEVER RUN AGAINST THIS GRID BEFORE.  *
      *            RECORD IS THE 40-BYTE DIGEST, FLUSH -- NO PAD   *
      *            BYTE, SO DO NOT APPEND FIELDS TO THIS RECORD.   *
      *-----------------------------------------------------------*
       01  LAST-HASH-REC.
           05  LH-GRID-HASH                PIC X(40).
           05  LH-HASH-HALVES REDEFINES LH-GRID-HASH.
               10  LH-HASH-HALF-1          PIC X(20).
               10  LH-HASH-HALF-2          PIC X(20).
