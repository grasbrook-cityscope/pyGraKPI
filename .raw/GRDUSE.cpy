      *-----------------------------------------------------------*
      * GRDUSE   - USE-CLASS CONFIGURATION RECORD (FLAT), DATA     *
      *            RECORD OF USE-CLASS-FILE.  MAPS A USE OR OPEN-  *
      *            SPACE STRING TO ONE OF THE SIX KPI BUCKETS.     *
      *            A STRING MAY APPEAR UNDER MORE THAN ONE BUCKET. *
      *            RECORD RUNS 24 BYTES FLUSH -- BOTH FIELDS SPOKEN *
      *            FOR, NO ROOM LEFT FOR A PAD BYTE.  DO NOT WIDEN  *
      *            EITHER FIELD WITHOUT CLEARING IT WITH THE GIS    *
      *            EXTRACT JOB THAT BUILDS THIS FILE.               *
      *-----------------------------------------------------------*
       01  UC-CLASS-REC.
           05  UC-BUCKET                   PIC X(12).
               88  UC-BUCKET-LIVING             VALUE 'LIVING'.
               88  UC-BUCKET-COMMERCE           VALUE 'COMMERCE'.
               88  UC-BUCKET-SPECIAL            VALUE 'SPECIAL'.
               88  UC-BUCKET-GREEN              VALUE 'GREEN'.
               88  UC-BUCKET-SPORTS             VALUE 'SPORTS'.
               88  UC-BUCKET-PLAYGROUNDS        VALUE 'PLAYGROUNDS'.
           05  UC-USE-NAME                 PIC X(12).
