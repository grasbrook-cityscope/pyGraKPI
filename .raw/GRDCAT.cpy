      *-----------------------------------------------------------*
      * GRDCAT   - CELL-TYPE CATALOG RECORD (FLAT, ONE PER CODE)   *
      *            USED AS THE DATA RECORD OF TYPE-CATALOG-FILE.   *
      *            KEYED BY TC-CODE, 0 THRU N-1, NOT PHYSICALLY    *
      *            KEYED -- THE CATALOG IS LOADED INTO GRDCATT     *
      *            AND SEARCHED BY TABLE INDEX AT RUN TIME.        *
      *-----------------------------------------------------------*
       01  TC-CATALOG-REC.
           05  TC-CODE                     PIC 9(04).
           05  TC-KIND                     PIC X(01).
               88  TC-KIND-BUILDING             VALUE 'B'.
               88  TC-KIND-OPEN-SPACE           VALUE 'O'.
               88  TC-KIND-NONE                 VALUE 'N'.
           05  TC-VARIANT-DATA.
               10  TC-USE-GROUND           PIC X(12).
               10  TC-USE-UPPER            PIC X(12).
               10  TC-NUM-LEVELS           PIC 9(03).
           05  TC-OPEN-SPACE-VIEW REDEFINES TC-VARIANT-DATA.
               10  TC-OS-TYPE              PIC X(12).
               10  FILLER                  PIC X(15).
           05  FILLER                      PIC X(12).
