      *-----------------------------------------------------------*
      * GRDFMT   - RUN-LOG DISPLAY LINE.  EDITED MIRROR OF         *
      *            KPI-RESULT-REC (GRDRES), ASSEMBLED BY GRDCALC   *
      *            PARAGRAPH 4100-DISPLAY-RUN-LOG AND SHOWN ON     *
      *            THE CONSOLE -- NOT WRITTEN TO ANY FILE.         *
      *-----------------------------------------------------------*
       01  FORMAT-KPI-RESULT.
           05  FMT-GRID-HASH               PIC X(40).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-LIVING                  PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-LIVING-EXP              PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-COMMERCE                PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-COMMERCE-EXP            PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-SPECIAL                 PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-SPECIAL-EXP             PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-GREEN                   PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-GREEN-EXP               PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-SPORTS                  PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-SPORTS-EXP              PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  FMT-PLAY                    PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(01) VALUE '/'.
           05  FMT-PLAY-EXP                PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                      PIC X(05) VALUE SPACES.
