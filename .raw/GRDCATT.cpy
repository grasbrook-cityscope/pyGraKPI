      *-----------------------------------------------------------*
      * GRDCATT  - CELL-TYPE CATALOG, IN-MEMORY TABLE FORM.        *
      *            LOADED ONCE PER RUN BY GRDCALC PARAGRAPH        *
      *            2000-LOAD-TYPE-CATALOG, THEN SEARCHED BY        *
      *            TC-TABLE-INDEX FOR EVERY GRID CELL READ.        *
      *-----------------------------------------------------------*
       01  TC-TABLE-SIZE                   PIC S9(04) USAGE COMP.
       01  TC-TABLE-INDEX                  PIC S9(04) USAGE COMP.
      *
       01  TC-TABLE.
           05  TC-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
                   DEPENDING ON TC-TABLE-SIZE
                   INDEXED BY TC-TAB-IDX.
               10  TC-CODE                 PIC 9(04).
               10  TC-CODE-X REDEFINES TC-CODE
                                           PIC X(04).
               10  TC-KIND                 PIC X(01).
                   88  TC-KIND-BUILDING         VALUE 'B'.
                   88  TC-KIND-OPEN-SPACE       VALUE 'O'.
                   88  TC-KIND-NONE             VALUE 'N'.
               10  TC-VARIANT-DATA.
                   15  TC-USE-GROUND       PIC X(12).
                   15  TC-USE-UPPER        PIC X(12).
                   15  TC-NUM-LEVELS       PIC 9(03).
               10  TC-OPEN-SPACE-VIEW REDEFINES TC-VARIANT-DATA.
                   15  TC-OS-TYPE          PIC X(12).
                   15  FILLER              PIC X(15).
