      *-----------------------------------------------------------*
      * GRDUSET  - USE-CLASS CONFIGURATION, IN-MEMORY TABLE FORM.  *
      *            LOADED ONCE PER RUN BY GRDCALC PARAGRAPH        *
      *            2100-LOAD-USE-CLASS, THEN SEARCHED ONCE FOR     *
      *            EACH BUCKET A GROUND, UPPER OR OPEN-SPACE       *
      *            STRING MIGHT BELONG TO.                         *
      *-----------------------------------------------------------*
       01  UC-TABLE-SIZE                   PIC S9(04) USAGE COMP.
       01  UC-TABLE-INDEX                  PIC S9(04) USAGE COMP.
      *
       01  UC-TABLE.
           05  UC-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
                   DEPENDING ON UC-TABLE-SIZE
                   INDEXED BY UC-TAB-IDX.
               10  UC-BUCKET               PIC X(12).
               10  UC-USE-NAME             PIC X(12).
               10  FILLER                  PIC X(01).
